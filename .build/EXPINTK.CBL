000100***************************************************************** 00000100
000200* LICENSED MATERIALS - PROPERTY OF DEALER GROUP DATA CENTER       00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400***************************************************************** 00000400
000500 IDENTIFICATION DIVISION.                                         00000500
000600 PROGRAM-ID.    EXPINTK.                                          00000600
000700 AUTHOR.        R. HAUSER.                                        00000700
000800 INSTALLATION.  DEALER GROUP DATA CENTER.                         00000800
000900 DATE-WRITTEN.  10/14/87.                                         00000900
001000 DATE-COMPILED.                                                   00001000
001100 SECURITY.      COMPANY CONFIDENTIAL.                             00001100
001200*                                                                 00001200
001300* READS THE NIGHTLY VENDOR EXPORT CATALOG, PICKS THE NEWEST FILE  00001300
001400* FOR EACH OF THE TEN DEALERSHIP TABLES WE LOAD, CHECKS THE FILE  00001400
001500* NAME AGAINST THE VENDOR'S NAMING CONVENTION, AND WRITES ONE     00001500
001600* ROUTING RECORD PER GOOD FILE FOR THE DOWNSTREAM UPLOAD STEP.    00001600
001700*                                                                 00001700
001800* THIS PROGRAM OPENS THE CONTROL REPORT FRESH (OUTPUT) SINCE IT   00001800
001900* IS ALWAYS THE FIRST STEP OF THE NIGHTLY RUN.  VEHEVNT EXTENDS   00001900
002000* THE SAME REPORT FILE LATER IN THE JOB.                          00002000
002100*                                                                 00002100
002200*-----------------------------------------------------------------00002200
002300* CHANGE LOG                                                      00002300
002400*-----------------------------------------------------------------00002400
002500* 10/14/87  R.HAUSER    ORIGINAL PROGRAM.  SINGLE-TABLE TAPE      REQ0614 
002600*                       INTAKE, NO ROUTING KEY.                   REQ0614 
002700* 03/02/89  R.HAUSER    ADDED SECOND TABLE (VEHICLE). HARD-CODED  REQ0771 
002800*                       FILE NAMES REPLACED WITH A SMALL TABLE.   REQ0771 
002900* 11/19/91  C.WEATHERS  ADDED LATEST-FILE-WINS LOGIC -- VENDOR    REQ1187 
003000*                       STARTED DROPPING TWO FILES SOME NIGHTS.   REQ1187 
003100* 08/05/94  C.WEATHERS  TABLE COUNT NOW TEN.  FILE NAME VALIDATIONREQ1340 
003200*                       ADDED AFTER A MALFORMED NAME BLEW UP THE  REQ1340 
003300*                       UPLOAD STEP.                              REQ1340 
003400* 06/28/99  J.ORTEGA    Y2K: MOD-STAMP YEAR WIDENED TO 4 DIGITS INY2K0099 
003500*                       EXPCATR, STORAGE KEY DATE PULLED FROM THE Y2K0099 
003600*                       FILE NAME INSTEAD OF THE MOD STAMP.       Y2K0099 
003700* 02/11/03  J.ORTEGA    CONTROL REPORT TOTALS REWORKED TO MATCH   REQ2208 
003800*                       OPERATIONS' NEW NIGHTLY CHECKLIST.        REQ2208 
003900* 07/23/09  M.PRICE     ADDED "TABLES MISSING" COUNT -- OPERATIONSREQ2955 
004000*                       WANTED A ZERO-FILE NIGHT TO JUMP OFF PAGE.REQ2955 
004100* 05/14/15  M.PRICE     VENDOR CODE NOW CARRIED ON THE ROUTING    REQ3402 
004200*                       RECORD FOR THE UPLOAD STEP'S AUDIT TRAIL. REQ3402 
004300* 03/30/26  PNM         TK-40291 -- REBUILT FOR TEN-TABLE CLOUD   TK40291 
004400*                       EXPORT FEED.  ADDED SERVICEHISTORY,       TK40291 
004500*                       PARTSINVENTORY, PARTSSALES, EMPLOYEE,     TK40291 
004600*                       INVENTORYVEHICLE AND SPECIALORDERS TABLES.TK40291 
004700*-----------------------------------------------------------------00004700
004800*                                                                 00004800
004900 ENVIRONMENT DIVISION.                                            00004900
005000 CONFIGURATION SECTION.                                           00005000
005100 SOURCE-COMPUTER.   IBM-370.                                      00005100
005200 OBJECT-COMPUTER.   IBM-370.                                      00005200
005300 SPECIAL-NAMES.                                                   00005300
005400     C01 IS TOP-OF-FORM                                           00005400
005500     UPSI-0 ON  STATUS IS WS-RERUN-SWITCH-ON                      00005500
005600     UPSI-0 OFF STATUS IS WS-RERUN-SWITCH-OFF.                    00005600
005700*                                                                 00005700
005800 INPUT-OUTPUT SECTION.                                            00005800
005900 FILE-CONTROL.                                                    00005900
006000*                                                                 00006000
006100     SELECT CATALOG-FILE  ASSIGN TO CATFILE                       00006100
006200            ORGANIZATION  IS LINE SEQUENTIAL                      00006200
006300            FILE STATUS   IS WS-CATFILE-STATUS.                   00006300
006400*                                                                 00006400
006500     SELECT ROUTING-FILE  ASSIGN TO RTEFILE                       00006500
006600            ORGANIZATION  IS LINE SEQUENTIAL                      00006600
006700            FILE STATUS   IS WS-RTEFILE-STATUS.                   00006700
006800*                                                                 00006800
006900     SELECT CONTROL-RPT   ASSIGN TO CTLRPT                        00006900
007000            ORGANIZATION  IS LINE SEQUENTIAL                      00007000
007100            FILE STATUS   IS WS-CTLRPT-STATUS.                    00007100
007200*                                                                 00007200
007300***************************************************************** 00007300
007400 DATA DIVISION.                                                   00007400
007500 FILE SECTION.                                                    00007500
007600*                                                                 00007600
007700 FD  CATALOG-FILE                                                 00007700
007800     RECORDING MODE IS F.                                         00007800
007900 COPY EXPCATR.                                                    00007900
008000*                                                                 00008000
008100 FD  ROUTING-FILE                                                 00008100
008200     RECORDING MODE IS F.                                         00008200
008300 COPY EXPRTER.                                                    00008300
008400*                                                                 00008400
008500 FD  CONTROL-RPT                                                  00008500
008600     RECORDING MODE IS F.                                         00008600
008700 01  CONTROL-RPT-RECORD.                                          00008700
008800     05  CTL-RPT-TEXT        PIC X(131).                          00008800
008900     05  FILLER              PIC X(1).                            00008900
009000*                                                                 00009000
009100***************************************************************** 00009100
009200 WORKING-STORAGE SECTION.                                         00009200
009300***************************************************************** 00009300
009400*                                                                 00009400
009500 01  WS-SWITCHES.                                                 00009500
009600     05  WS-RERUN-SWITCH-ON      PIC X VALUE 'N'.                 00009600
009700     05  WS-RERUN-SWITCH-OFF     PIC X VALUE 'N'.                 00009700
009800     05  WS-CAT-EOF              PIC X VALUE 'N'.                 00009800
009900         88  WS-CAT-AT-EOF            VALUE 'Y'.                  00009900
010000     05  FILLER                  PIC X(10).                       00010000
010100*                                                                 00010100
010200 01  WS-FILE-STATUSES.                                            00010200
010300     05  WS-CATFILE-STATUS       PIC X(2) VALUE SPACES.           00010300
010400     05  WS-RTEFILE-STATUS       PIC X(2) VALUE SPACES.           00010400
010500     05  WS-CTLRPT-STATUS        PIC X(2) VALUE SPACES.           00010500
010600     05  FILLER                  PIC X(6).                        00010600
010700*                                                                 00010700
010800 01  WS-SUBSCRIPTS.                                               00010800
010900     05  WS-CHAR-POS             PIC S9(4) COMP VALUE 0.          00010900
011000     05  WS-MOVE-FROM            PIC S9(4) COMP VALUE 0.          00011000
011100     05  FILLER                  PIC X(4).                        00011100
011200*                                                                 00011200
011300 01  WS-RUN-TOTALS.                                               00011300
011400     05  NUM-CAT-RECS            PIC S9(9) COMP VALUE 0.          00011400
011500     05  NUM-TABLES-FOUND        PIC S9(9) COMP VALUE 0.          00011500
011600     05  NUM-TABLES-MISSING      PIC S9(9) COMP VALUE 0.          00011600
011700     05  NUM-FILES-REJECTED      PIC S9(9) COMP VALUE 0.          00011700
011800     05  NUM-ROUTES-WRITTEN      PIC S9(9) COMP VALUE 0.          00011800
011900     05  FILLER                  PIC X(4).                        00011900
012000*                                                                 00012000
012100 01  WS-RETURN-CODE.                                              00012100
012200     05  WS-EXPINTK-RC           PIC X(2)  VALUE '00'.            00012200
012300*        PACKED VIEW OF THE RETURN CODE SO AN ABEND DUMP SHOWS A  00012300
012400*        READABLE NUMBER INSTEAD OF TWO RAW ZONE BYTES.           00012400
012500     05  WS-EXPINTK-RC-N REDEFINES WS-EXPINTK-RC PIC S9(3) COMP-3.00012500
012600     05  FILLER                  PIC X(5).                        00012600
012700*                                                                 00012700
012800* SYSTEM CLOCK, AND THE RUN DATE REASSEMBLED AS TEXT FOR THE      00012800
012900* ROUTING RECORDS AND THE REPORT HEADER.                          00012900
013000*                                                                 00013000
013100 01  WS-RUN-DATE-NUM             PIC 9(8) VALUE 0.                00013100
013200 01  WS-RUN-DATE-GROUPS REDEFINES WS-RUN-DATE-NUM.                00013200
013300     05  WS-RUN-CCYY             PIC 9(4).                        00013300
013400     05  WS-RUN-MM               PIC 9(2).                        00013400
013500     05  WS-RUN-DD               PIC 9(2).                        00013500
013600*                                                                 00013600
013700 01  WS-RUN-DATE-TEXT            PIC X(10) VALUE SPACES.          00013700
013800*                                                                 00013800
013900 01  WS-TIME-OF-DAY              PIC 9(8) VALUE 0.                00013900
014000*                                                                 00014000
014100*-----------------------------------------------------------------00014100
014200* THE TEN REQUIRED DEALERSHIP TABLES.  LOADED FROM VALUE CLAUSES  00014200
014300* BELOW BY REDEFINING THE LITERAL BLOCK AS AN OCCURS TABLE -- THE 00014300
014400* NAMES NEVER CHANGE AT RUN TIME SO THERE IS NO LOAD PARAGRAPH.   00014400
014500*-----------------------------------------------------------------00014500
014600 01  WS-REQ-TABLE-LITERALS.                                       00014600
014700     05  FILLER  PIC X(20) VALUE 'Customer'.                      00014700
014800     05  FILLER  PIC X(20) VALUE 'Vehicle'.                       00014800
014900     05  FILLER  PIC X(20) VALUE 'VehicleSales'.                  00014900
015000     05  FILLER  PIC X(20) VALUE 'ServiceAppointments'.           00015000
015100     05  FILLER  PIC X(20) VALUE 'ServiceHistory'.                00015100
015200     05  FILLER  PIC X(20) VALUE 'PartsInventory'.                00015200
015300     05  FILLER  PIC X(20) VALUE 'PartsSales'.                    00015300
015400     05  FILLER  PIC X(20) VALUE 'Employee'.                      00015400
015500     05  FILLER  PIC X(20) VALUE 'InventoryVehicle'.              00015500
015600     05  FILLER  PIC X(20) VALUE 'SpecialOrders'.                 00015600
015700*                                                                 00015700
015800 01  WS-REQ-TABLE REDEFINES WS-REQ-TABLE-LITERALS.                00015800
015900     05  WS-REQ-ENTRY OCCURS 10 TIMES INDEXED BY REQ-IDX.         00015900
016000         10  WS-REQ-TABLE-NAME   PIC X(20).                       00016000
016100*                                                                 00016100
016200*-----------------------------------------------------------------00016200
016300* THE BEST FILE FOUND SO FAR FOR EACH REQUIRED TABLE.             00016300
016400*-----------------------------------------------------------------00016400
016500 01  WS-SEL-TABLE.                                                00016500
016600     05  WS-SEL-ENTRY OCCURS 10 TIMES INDEXED BY SEL-IDX.         00016600
016700         10  WS-SEL-FOUND        PIC X(1) VALUE 'N'.              00016700
016800             88  WS-SEL-IS-FOUND     VALUE 'Y'.                   00016800
016900         10  WS-SEL-BEST-STAMP   PIC 9(14) VALUE 0.               00016900
017000         10  WS-SEL-BEST-FILE    PIC X(60) VALUE SPACES.          00017000
017100         10  FILLER              PIC X(5).                        00017100
017200*                                                                 00017200
017300*-----------------------------------------------------------------00017300
017400* FILE NAME PARSE WORK AREA --                                    00017400
017500*   <VENDOR>_<TableName>_<word>_<YYYY-MM-DD>.csv                  00017500
017600*-----------------------------------------------------------------00017600
017700 01  WS-PARSE-FIELDS.                                             00017700
017800     05  WS-PARSE-VENDOR         PIC X(20) VALUE SPACES.          00017800
017900     05  WS-PARSE-TABLE          PIC X(20) VALUE SPACES.          00017900
018000     05  WS-PARSE-WORD           PIC X(20) VALUE SPACES.          00018000
018100     05  WS-PARSE-DATE-EXT       PIC X(20) VALUE SPACES.          00018100
018200     05  WS-PARSE-DATE           PIC X(10) VALUE SPACES.          00018200
018300     05  WS-PARSE-EXT            PIC X(10) VALUE SPACES.          00018300
018400     05  WS-PARSE-OK             PIC X(1)  VALUE 'Y'.             00018400
018500         88  WS-NAME-VALID           VALUE 'Y'.                   00018500
018600     05  FILLER                  PIC X(9).                        00018600
018700*                                                                 00018700
018800 01  WS-PARSE-DATE-CHECK REDEFINES WS-PARSE-DATE.                 00018800
018900     05  WS-PDC-YYYY             PIC X(4).                        00018900
019000     05  WS-PDC-DASH1            PIC X(1).                        00019000
019100     05  WS-PDC-MM               PIC X(2).                        00019100
019200     05  WS-PDC-DASH2            PIC X(1).                        00019200
019300     05  WS-PDC-DD               PIC X(2).                        00019300
019400*                                                                 00019400
019500*-----------------------------------------------------------------00019500
019600* CONTROL REPORT LINES                                            00019600
019700*-----------------------------------------------------------------00019700
019800 01  RPT-HEADER1.                                                 00019800
019900     05  FILLER                  PIC X(50) VALUE                  00019900
020000         'DEALERSHIP DAILY BATCH CONTROL REPORT            '.     00020000
020100     05  FILLER                  PIC X(10) VALUE 'RUN DATE: '.    00020100
020200     05  RPT-RUN-DATE             PIC X(10) VALUE SPACES.         00020200
020300     05  FILLER                  PIC X(62) VALUE SPACES.          00020300
020400*                                                                 00020400
020500 01  RPT-BLANK-LINE               PIC X(132) VALUE SPACES.        00020500
020600*                                                                 00020600
020700 01  RPT-SECTION-LINE.                                            00020700
020800     05  FILLER                  PIC X(2)  VALUE SPACES.          00020800
020900     05  RPT-SEC-TEXT            PIC X(20) VALUE SPACES.          00020900
021000     05  FILLER                  PIC X(110) VALUE SPACES.         00021000
021100*                                                                 00021100
021200 01  RPT-COUNT-LINE.                                              00021200
021300     05  FILLER                  PIC X(2)  VALUE SPACES.          00021300
021400     05  RPT-CL-LABEL            PIC X(30) VALUE SPACES.          00021400
021500     05  RPT-CL-VALUE            PIC ZZZ,ZZ9.                     00021500
021600     05  FILLER                  PIC X(93) VALUE SPACES.          00021600
021700*                                                                 00021700
021800***************************************************************** 00021800
021900 PROCEDURE DIVISION.                                              00021900
022000***************************************************************** 00022000
022100*                                                                 00022100
022200 000-MAIN-EXPINTK.                                                00022200
022300     PERFORM 700-OPEN-FILES.                                      00022300
022400     IF WS-CATFILE-STATUS NOT = '00'                              00022400
022500        OR WS-RTEFILE-STATUS NOT = '00'                           00022500
022600        OR WS-CTLRPT-STATUS NOT = '00'                            00022600
022700         MOVE 16 TO RETURN-CODE                                   00022700
022800         GO TO 999-END-RUN                                        00022800
022900     END-IF.                                                      00022900
023000     PERFORM 050-INIT-RUN-DATE.                                   00023000
023100     PERFORM 800-INIT-REPORT.                                     00023100
023200     PERFORM 710-READ-CATALOG-FILE.                               00023200
023300     PERFORM 100-PROCESS-CATALOG-RECORDS                          00023300
023400         UNTIL WS-CAT-AT-EOF.                                     00023400
023500     PERFORM 300-BUILD-ROUTING-RECORDS.                           00023500
023600     PERFORM 850-WRITE-EXPORT-TOTALS.                             00023600
023700     PERFORM 790-CLOSE-FILES.                                     00023700
023800 999-END-RUN.                                                     00023800
023900     GOBACK.                                                      00023900
024000*                                                                 00024000
024100 050-INIT-RUN-DATE.                                               00024100
024200     ACCEPT WS-RUN-DATE-NUM FROM DATE YYYYMMDD.                   00024200
024300     ACCEPT WS-TIME-OF-DAY  FROM TIME.                            00024300
024400     STRING WS-RUN-CCYY DELIMITED BY SIZE                         00024400
024500            '-'          DELIMITED BY SIZE                        00024500
024600            WS-RUN-MM    DELIMITED BY SIZE                        00024600
024700            '-'          DELIMITED BY SIZE                        00024700
024800            WS-RUN-DD    DELIMITED BY SIZE                        00024800
024900       INTO WS-RUN-DATE-TEXT.                                     00024900
025000*                                                                 00025000
025100 100-PROCESS-CATALOG-RECORDS.                                     00025100
025200     ADD +1 TO NUM-CAT-RECS.                                      00025200
025300     PERFORM 210-APPLY-CATALOG-RECORD.                            00025300
025400     PERFORM 710-READ-CATALOG-FILE.                               00025400
025500*                                                                 00025500
025600 210-APPLY-CATALOG-RECORD.                                        00025600
025700     SET REQ-IDX TO 1.                                            00025700
025800     SEARCH WS-REQ-ENTRY                                          00025800
025900         AT END                                                   00025900
026000             CONTINUE                                             00026000
026100         WHEN WS-REQ-TABLE-NAME(REQ-IDX) = CAT-TABLE-NAME         00026100
026200             PERFORM 212-COMPARE-CATALOG-STAMP                    00026200
026300     END-SEARCH.                                                  00026300
026400*                                                                 00026400
026500 212-COMPARE-CATALOG-STAMP.                                       00026500
026600     IF CAT-MOD-STAMP > WS-SEL-BEST-STAMP(REQ-IDX)                00026600
026700         MOVE CAT-MOD-STAMP  TO WS-SEL-BEST-STAMP(REQ-IDX)        00026700
026800         MOVE CAT-FILE-NAME  TO WS-SEL-BEST-FILE(REQ-IDX)         00026800
026900         MOVE 'Y'            TO WS-SEL-FOUND(REQ-IDX)             00026900
027000     END-IF.                                                      00027000
027100*                                                                 00027100
027200 300-BUILD-ROUTING-RECORDS.                                       00027200
027300     PERFORM 310-BUILD-ONE-ROUTING-RECORD                         00027300
027400         VARYING REQ-IDX FROM 1 BY 1 UNTIL REQ-IDX > 10.          00027400
027500*                                                                 00027500
027600 310-BUILD-ONE-ROUTING-RECORD.                                    00027600
027700     IF WS-SEL-IS-FOUND(REQ-IDX)                                  00027700
027800         ADD +1 TO NUM-TABLES-FOUND                               00027800
027900         PERFORM 320-VALIDATE-FILE-NAME                           00027900
028000         IF WS-NAME-VALID                                         00028000
028100             PERFORM 400-WRITE-ROUTING-RECORD                     00028100
028200         ELSE                                                     00028200
028300             ADD +1 TO NUM-FILES-REJECTED                         00028300
028400             DISPLAY 'EXPINTK: REJECTED BAD FILE NAME - '         00028400
028500                 WS-SEL-BEST-FILE(REQ-IDX)                        00028500
028600         END-IF                                                   00028600
028700     ELSE                                                         00028700
028800         ADD +1 TO NUM-TABLES-MISSING                             00028800
028900         DISPLAY 'EXPINTK: NO EXPORT FILE FOUND FOR TABLE '       00028900
029000             WS-REQ-TABLE-NAME(REQ-IDX)                           00029000
029100     END-IF.                                                      00029100
029200*                                                                 00029200
029300 320-VALIDATE-FILE-NAME.                                          00029300
029400     MOVE 'Y'     TO WS-PARSE-OK.                                 00029400
029500     MOVE SPACES  TO WS-PARSE-VENDOR WS-PARSE-TABLE WS-PARSE-WORD 00029500
029600                      WS-PARSE-DATE-EXT WS-PARSE-DATE             00029600
029700                      WS-PARSE-EXT.                               00029700
029800     UNSTRING WS-SEL-BEST-FILE(REQ-IDX) DELIMITED BY '_'          00029800
029900         INTO WS-PARSE-VENDOR, WS-PARSE-TABLE, WS-PARSE-WORD,     00029900
030000              WS-PARSE-DATE-EXT                                   00030000
030100         ON OVERFLOW                                              00030100
030200             MOVE 'N' TO WS-PARSE-OK                              00030200
030300     END-UNSTRING.                                                00030300
030400     IF WS-PARSE-OK = 'Y'                                         00030400
030500         UNSTRING WS-PARSE-DATE-EXT DELIMITED BY '.'              00030500
030600             INTO WS-PARSE-DATE, WS-PARSE-EXT                     00030600
030700         END-UNSTRING                                             00030700
030800         PERFORM 330-CHECK-ALNUM-VENDOR                           00030800
030900         PERFORM 332-CHECK-ALPHA-TABLE                            00030900
031000         PERFORM 334-CHECK-ALNUM-WORD                             00031000
031100         PERFORM 336-CHECK-DATE-FORMAT                            00031100
031200     END-IF.                                                      00031200
031300*                                                                 00031300
031400 330-CHECK-ALNUM-VENDOR.                                          00031400
031500     IF WS-PARSE-VENDOR = SPACES                                  00031500
031600         MOVE 'N' TO WS-PARSE-OK                                  00031600
031700     ELSE                                                         00031700
031800         PERFORM 331-SCAN-VENDOR-CHAR                             00031800
031900         VARYING WS-CHAR-POS FROM 1 BY 1 UNTIL WS-CHAR-POS > 20   00031900
032000     END-IF.                                                      00032000
032100*                                                                 00032100
032200 331-SCAN-VENDOR-CHAR.                                            00032200
032300     IF WS-PARSE-VENDOR(WS-CHAR-POS:1) NOT = SPACE                00032300
032400        AND WS-PARSE-VENDOR(WS-CHAR-POS:1) IS NOT ALPHABETIC      00032400
032500        AND WS-PARSE-VENDOR(WS-CHAR-POS:1) IS NOT NUMERIC         00032500
032600         MOVE 'N' TO WS-PARSE-OK                                  00032600
032700     END-IF.                                                      00032700
032800*                                                                 00032800
032900 332-CHECK-ALPHA-TABLE.                                           00032900
033000     IF WS-PARSE-TABLE = SPACES                                   00033000
033100         MOVE 'N' TO WS-PARSE-OK                                  00033100
033200     ELSE                                                         00033200
033300         PERFORM 333-SCAN-TABLE-CHAR                              00033300
033400         VARYING WS-CHAR-POS FROM 1 BY 1 UNTIL WS-CHAR-POS > 20   00033400
033500     END-IF.                                                      00033500
033600*                                                                 00033600
033700 333-SCAN-TABLE-CHAR.                                             00033700
033800     IF WS-PARSE-TABLE(WS-CHAR-POS:1) NOT = SPACE                 00033800
033900        AND WS-PARSE-TABLE(WS-CHAR-POS:1) IS NOT ALPHABETIC       00033900
034000         MOVE 'N' TO WS-PARSE-OK                                  00034000
034100     END-IF.                                                      00034100
034200*                                                                 00034200
034300 334-CHECK-ALNUM-WORD.                                            00034300
034400     IF WS-PARSE-WORD = SPACES                                    00034400
034500         MOVE 'N' TO WS-PARSE-OK                                  00034500
034600     ELSE                                                         00034600
034700         PERFORM 335-SCAN-WORD-CHAR                               00034700
034800         VARYING WS-CHAR-POS FROM 1 BY 1 UNTIL WS-CHAR-POS > 20   00034800
034900     END-IF.                                                      00034900
035000*                                                                 00035000
035100 335-SCAN-WORD-CHAR.                                              00035100
035200     IF WS-PARSE-WORD(WS-CHAR-POS:1) NOT = SPACE                  00035200
035300        AND WS-PARSE-WORD(WS-CHAR-POS:1) IS NOT ALPHABETIC        00035300
035400        AND WS-PARSE-WORD(WS-CHAR-POS:1) IS NOT NUMERIC           00035400
035500         MOVE 'N' TO WS-PARSE-OK                                  00035500
035600     END-IF.                                                      00035600
035700*                                                                 00035700
035800 336-CHECK-DATE-FORMAT.                                           00035800
035900     IF WS-PDC-YYYY  IS NOT NUMERIC                               00035900
036000        OR WS-PDC-DASH1 NOT = '-'                                 00036000
036100        OR WS-PDC-MM   IS NOT NUMERIC                             00036100
036200        OR WS-PDC-DASH2 NOT = '-'                                 00036200
036300        OR WS-PDC-DD   IS NOT NUMERIC                             00036300
036400         MOVE 'N' TO WS-PARSE-OK                                  00036400
036500     END-IF.                                                      00036500
036600*                                                                 00036600
036700 400-WRITE-ROUTING-RECORD.                                        00036700
036800     MOVE SPACES            TO RTE-RECORD.                        00036800
036900     MOVE WS-PARSE-TABLE    TO RTE-SOURCE-TABLE.                  00036900
037000     MOVE WS-PARSE-DATE     TO RTE-EXPORT-DATE.                   00037000
037100     MOVE WS-RUN-DATE-TEXT  TO RTE-PROCESS-DATE.                  00037100
037200     MOVE WS-PARSE-VENDOR(1:10) TO RTE-VENDOR-CODE.               00037200
037300     STRING 'raw-data/'                       DELIMITED BY SIZE   00037300
037400            WS-PARSE-TABLE                    DELIMITED BY SPACE  00037400
037500            '/year='                          DELIMITED BY SIZE   00037500
037600            WS-PDC-YYYY                       DELIMITED BY SIZE   00037600
037700            '/month='                         DELIMITED BY SIZE   00037700
037800            WS-PDC-MM                         DELIMITED BY SIZE   00037800
037900            '/day='                           DELIMITED BY SIZE   00037900
038000            WS-PDC-DD                         DELIMITED BY SIZE   00038000
038100            '/'                                DELIMITED BY SIZE  00038100
038200            WS-SEL-BEST-FILE(REQ-IDX)         DELIMITED BY SPACE  00038200
038300       INTO RTE-STORAGE-KEY.                                      00038300
038400     WRITE RTE-RECORD.                                            00038400
038500     EVALUATE WS-RTEFILE-STATUS                                   00038500
038600         WHEN '00'                                                00038600
038700             CONTINUE                                             00038700
038800         WHEN OTHER                                               00038800
038900             DISPLAY 'EXPINTK: I/O ERROR ON ROUTING FILE. RC: '   00038900
039000                 WS-RTEFILE-STATUS                                00039000
039100     END-EVALUATE.                                                00039100
039200     ADD +1 TO NUM-ROUTES-WRITTEN.                                00039200
039300*                                                                 00039300
039400 700-OPEN-FILES.                                                  00039400
039500     OPEN INPUT  CATALOG-FILE                                     00039500
039600          OUTPUT ROUTING-FILE                                     00039600
039700                 CONTROL-RPT.                                     00039700
039800     IF WS-CATFILE-STATUS NOT = '00'                              00039800
039900         DISPLAY 'EXPINTK: ERROR OPENING CATALOG FILE. RC: '      00039900
040000             WS-CATFILE-STATUS                                    00040000
040100     END-IF.                                                      00040100
040200     IF WS-RTEFILE-STATUS NOT = '00'                              00040200
040300         DISPLAY 'EXPINTK: ERROR OPENING ROUTING FILE. RC: '      00040300
040400             WS-RTEFILE-STATUS                                    00040400
040500     END-IF.                                                      00040500
040600     IF WS-CTLRPT-STATUS NOT = '00'                               00040600
040700         DISPLAY 'EXPINTK: ERROR OPENING CONTROL REPORT. RC: '    00040700
040800             WS-CTLRPT-STATUS                                     00040800
040900     END-IF.                                                      00040900
041000*                                                                 00041000
041100 710-READ-CATALOG-FILE.                                           00041100
041200     READ CATALOG-FILE                                            00041200
041300         AT END                                                   00041300
041400             MOVE 'Y' TO WS-CAT-EOF                               00041400
041500     END-READ.                                                    00041500
041600     EVALUATE WS-CATFILE-STATUS                                   00041600
041700         WHEN '00'                                                00041700
041800             CONTINUE                                             00041800
041900         WHEN '10'                                                00041900
042000             MOVE 'Y' TO WS-CAT-EOF                               00042000
042100         WHEN OTHER                                               00042100
042200             DISPLAY 'EXPINTK: I/O ERROR ON CATALOG FILE. RC: '   00042200
042300                 WS-CATFILE-STATUS                                00042300
042400             MOVE 'Y' TO WS-CAT-EOF                               00042400
042500     END-EVALUATE.                                                00042500
042600*                                                                 00042600
042700 790-CLOSE-FILES.                                                 00042700
042800     CLOSE CATALOG-FILE                                           00042800
042900           ROUTING-FILE                                           00042900
043000           CONTROL-RPT.                                           00043000
043100*                                                                 00043100
043200 800-INIT-REPORT.                                                 00043200
043300     MOVE WS-RUN-DATE-TEXT TO RPT-RUN-DATE.                       00043300
043400     WRITE CONTROL-RPT-RECORD FROM RPT-HEADER1.                   00043400
043500     WRITE CONTROL-RPT-RECORD FROM RPT-BLANK-LINE.                00043500
043600     MOVE 'EXPORT INTAKE'    TO RPT-SEC-TEXT.                     00043600
043700     WRITE CONTROL-RPT-RECORD FROM RPT-SECTION-LINE.              00043700
043800*                                                                 00043800
043900 850-WRITE-EXPORT-TOTALS.                                         00043900
044000     MOVE 'CATALOG RECORDS READ........' TO RPT-CL-LABEL.         00044000
044100     MOVE NUM-CAT-RECS                   TO RPT-CL-VALUE.         00044100
044200     WRITE CONTROL-RPT-RECORD FROM RPT-COUNT-LINE.                00044200
044300     MOVE 'TABLES WITH FILE FOUND......' TO RPT-CL-LABEL.         00044300
044400     MOVE NUM-TABLES-FOUND                TO RPT-CL-VALUE.        00044400
044500     WRITE CONTROL-RPT-RECORD FROM RPT-COUNT-LINE.                00044500
044600     MOVE 'TABLES MISSING...............' TO RPT-CL-LABEL.        00044600
044700     MOVE NUM-TABLES-MISSING               TO RPT-CL-VALUE.       00044700
044800     WRITE CONTROL-RPT-RECORD FROM RPT-COUNT-LINE.                00044800
044900     MOVE 'FILES REJECTED (BAD NAME)...' TO RPT-CL-LABEL.         00044900
045000     MOVE NUM-FILES-REJECTED              TO RPT-CL-VALUE.        00045000
045100     WRITE CONTROL-RPT-RECORD FROM RPT-COUNT-LINE.                00045100
045200     MOVE 'ROUTING RECORDS WRITTEN.....' TO RPT-CL-LABEL.         00045200
045300     MOVE NUM-ROUTES-WRITTEN              TO RPT-CL-VALUE.        00045300
045400     WRITE CONTROL-RPT-RECORD FROM RPT-COUNT-LINE.                00045400
045500     WRITE CONTROL-RPT-RECORD FROM RPT-BLANK-LINE.                00045500
045600     IF NUM-ROUTES-WRITTEN = 0                                    00045600
045700         MOVE 96 TO RETURN-CODE                                   00045700
045800         MOVE 96 TO WS-EXPINTK-RC-N                               00045800
045900         DISPLAY                                                  00045900
046000             'EXPINTK: RUN FAILED - ZERO ROUTING RECORDS WRITTEN' 00046000
046100     END-IF.                                                      00046100
