000100***************************************************************** 00000100
000200* LICENSED MATERIALS - PROPERTY OF DEALER GROUP DATA CENTER       00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400***************************************************************** 00000400
000500 IDENTIFICATION DIVISION.                                         00000500
000600 PROGRAM-ID.    VEHEVNT.                                          00000600
000700 AUTHOR.        R. HAUSER.                                        00000700
000800 INSTALLATION.  DEALER GROUP DATA CENTER.                         00000800
000900 DATE-WRITTEN.  04/09/91.                                         00000900
001000 DATE-COMPILED.                                                   00001000
001100 SECURITY.      COMPANY CONFIDENTIAL.                             00001100
001200*                                                                 00001200
001300* READS THE NIGHTLY VEHICLE SALES EXTRACT, DROPS DEALS ALREADY    00001300
001400* SENT TO THE CDP IN A PRIOR RUN, DROPS DEALS OUTSIDE THE RUN'S   00001400
001500* DATE WINDOW, VALIDATES AND CLEANS WHAT IS LEFT, AND WRITES ONE  00001500
001600* VEHICLE-PURCHASED EVENT PER GOOD DEAL.  STOPS AT 1000 EVENTS    00001600
001700* A RUN SINCE THE CDP FEED CANNOT TAKE MORE IN ONE NIGHT.         00001700
001800*                                                                 00001800
001900* THIS PROGRAM EXTENDS THE CONTROL REPORT STARTED BY EXPINTK --   00001900
002000* IT IS ALWAYS THE SECOND STEP OF THE NIGHTLY RUN.                00002000
002100*                                                                 00002100
002200*-----------------------------------------------------------------00002200
002300* CHANGE LOG                                                      00002300
002400*-----------------------------------------------------------------00002400
002500* 04/09/91  R.HAUSER    ORIGINAL PROGRAM.  STRAIGHT EXTRACT TO    REQ0812 
002600*                       EVENT, NO DUPLICATE CHECK.                REQ0812 
002700* 09/17/93  C.WEATHERS  ADDED THE PROCESSED-DEALS REGISTER AFTER  REQ1265 
002800*                       A RERUN DOUBLE-BILLED A WEEK OF DEALS.    REQ1265 
002900* 02/28/96  C.WEATHERS  ADDED DATE-RANGE FILTER FOR PARTIAL RERUNSREQ1511 
003000*                       OF A SINGLE NIGHT'S EXTRACT.              REQ1511 
003100* 06/28/99  J.ORTEGA    Y2K: PURCHASE DATE AND REGISTER COMPARES  Y2K0099 
003200*                       NOW DONE ON 4-DIGIT YEARS THROUGHOUT.     Y2K0099 
003300* 04/03/04  J.ORTEGA    1000-EVENT CAP ADDED AFTER THE CDP FEED   REQ2341 
003400*                       REJECTED AN OVERSIZE NIGHTLY BATCH.       REQ2341 
003500* 11/30/12  M.PRICE     TRADE-IN EQUITY AND SUCCESS-RATE TOTALS   REQ3015 
003600*                       ADDED TO THE CONTROL REPORT.              REQ3015 
003700* 03/30/26  PNM         TK-40291 -- REBUILT FOR THE CDP VEHICLE   TK40291 
003800*                       FEED.  EVENT KEY NOW BUILT FROM DEAL      TK40291 
003900*                       NUMBER AND VIN SO RESENDS ARE IDEMPOTENT. TK40291 
004000*-----------------------------------------------------------------00004000
004100*                                                                 00004100
004200 ENVIRONMENT DIVISION.                                            00004200
004300 CONFIGURATION SECTION.                                           00004300
004400 SOURCE-COMPUTER.   IBM-370.                                      00004400
004500 OBJECT-COMPUTER.   IBM-370.                                      00004500
004600 SPECIAL-NAMES.                                                   00004600
004700     C01 IS TOP-OF-FORM                                           00004700
004800     UPSI-0 ON  STATUS IS WS-RERUN-SWITCH-ON                      00004800
004900     UPSI-0 OFF STATUS IS WS-RERUN-SWITCH-OFF.                    00004900
005000*                                                                 00005000
005100 INPUT-OUTPUT SECTION.                                            00005100
005200 FILE-CONTROL.                                                    00005200
005300*                                                                 00005300
005400     SELECT SALES-FILE    ASSIGN TO SALEXTR                       00005400
005500            ORGANIZATION  IS LINE SEQUENTIAL                      00005500
005600            FILE STATUS   IS WS-SALEXTR-STATUS.                   00005600
005700*                                                                 00005700
005800     SELECT REGISTER-FILE ASSIGN TO DEALREG                       00005800
005900            ORGANIZATION  IS LINE SEQUENTIAL                      00005900
006000            FILE STATUS   IS WS-DEALREG-STATUS.                   00006000
006100*                                                                 00006100
006200     SELECT EVENT-FILE    ASSIGN TO VEHEVT                        00006200
006300            ORGANIZATION  IS LINE SEQUENTIAL                      00006300
006400            FILE STATUS   IS WS-VEHEVT-STATUS.                    00006400
006500*                                                                 00006500
006600     SELECT CONTROL-RPT   ASSIGN TO CTLRPT                        00006600
006700            ORGANIZATION  IS LINE SEQUENTIAL                      00006700
006800            FILE STATUS   IS WS-CTLRPT-STATUS.                    00006800
006900*                                                                 00006900
007000***************************************************************** 00007000
007100 DATA DIVISION.                                                   00007100
007200 FILE SECTION.                                                    00007200
007300*                                                                 00007300
007400 FD  SALES-FILE                                                   00007400
007500     RECORDING MODE IS F.                                         00007500
007600 COPY VEHSALR.                                                    00007600
007700*                                                                 00007700
007800 FD  REGISTER-FILE                                                00007800
007900     RECORDING MODE IS F.                                         00007900
008000 COPY VEHREGR.                                                    00008000
008100*                                                                 00008100
008200 FD  EVENT-FILE                                                   00008200
008300     RECORDING MODE IS F.                                         00008300
008400 COPY VEHEVTR.                                                    00008400
008500*                                                                 00008500
008600 FD  CONTROL-RPT                                                  00008600
008700     RECORDING MODE IS F.                                         00008700
008800 01  CONTROL-RPT-RECORD.                                          00008800
008900     05  CTL-RPT-TEXT        PIC X(131).                          00008900
009000     05  FILLER              PIC X(1).                            00009000
009100*                                                                 00009100
009200***************************************************************** 00009200
009300 WORKING-STORAGE SECTION.                                         00009300
009400***************************************************************** 00009400
009500*                                                                 00009500
009600 01  WS-SWITCHES.                                                 00009600
009700     05  WS-RERUN-SWITCH-ON      PIC X VALUE 'N'.                 00009700
009800     05  WS-RERUN-SWITCH-OFF     PIC X VALUE 'N'.                 00009800
009900     05  WS-SALE-EOF             PIC X VALUE 'N'.                 00009900
010000         88  WS-SALE-AT-EOF          VALUE 'Y'.                   00010000
010100     05  WS-REG-EOF              PIC X VALUE 'N'.                 00010100
010200         88  WS-REG-AT-EOF           VALUE 'Y'.                   00010200
010300     05  WS-CAP-REACHED          PIC X VALUE 'N'.                 00010300
010400         88  WS-AT-EVENT-CAP         VALUE 'Y'.                   00010400
010500     05  WS-REC-ACCEPTED         PIC X VALUE 'N'.                 00010500
010600         88  WS-RECORD-IS-GOOD       VALUE 'Y'.                   00010600
010700     05  FILLER                  PIC X(6).                        00010700
010800*                                                                 00010800
010900 01  WS-FILE-STATUSES.                                            00010900
011000     05  WS-SALEXTR-STATUS       PIC X(2) VALUE SPACES.           00011000
011100     05  WS-DEALREG-STATUS       PIC X(2) VALUE SPACES.           00011100
011200     05  WS-VEHEVT-STATUS        PIC X(2) VALUE SPACES.           00011200
011300     05  WS-CTLRPT-STATUS        PIC X(2) VALUE SPACES.           00011300
011400     05  FILLER                  PIC X(4).                        00011400
011500*                                                                 00011500
011600 01  WS-SUBSCRIPTS.                                               00011600
011700     05  WS-REG-CNT              PIC 9(5)  COMP VALUE 0.          00011700
011800     05  WS-REG-IX               PIC S9(5) COMP VALUE 0.          00011800
011900     05  WS-INS-IX               PIC S9(5) COMP VALUE 0.          00011900
012000     05  WS-CHAR-POS             PIC S9(4) COMP VALUE 0.          00012000
012100     05  FILLER                  PIC X(4).                        00012100
012200*                                                                 00012200
012300 01  WS-RUN-TOTALS.                                               00012300
012400     05  NUM-SALES-READ          PIC S9(9) COMP VALUE 0.          00012400
012500     05  NUM-DUPLICATE-SKIPPED   PIC S9(9) COMP VALUE 0.          00012500
012600     05  NUM-OUT-OF-RANGE        PIC S9(9) COMP VALUE 0.          00012600
012700     05  NUM-REJECTED-BLANK      PIC S9(9) COMP VALUE 0.          00012700
012800     05  NUM-EVENTS-WRITTEN      PIC S9(9) COMP VALUE 0.          00012800
012900     05  NUM-HAD-TRADE           PIC S9(9) COMP VALUE 0.          00012900
013000     05  FILLER                  PIC X(4).                        00013000
013100*                                                                 00013100
013200 01  WS-TRADE-EQUITY-TOTAL       PIC S9(9)V99 VALUE 0.            00013200
013300 01  WS-SUCCESS-RATE             PIC S9(3)V9  VALUE 0.            00013300
013400*                                                                 00013400
013500 01  WS-RETURN-CODE.                                              00013500
013600     05  WS-VEHEVNT-RC           PIC X(2)  VALUE '00'.            00013600
013700*        PACKED VIEW OF THE RETURN CODE SO AN ABEND DUMP SHOWS A  00013700
013800*        READABLE NUMBER INSTEAD OF TWO RAW ZONE BYTES.           00013800
013900     05  WS-VEHEVNT-RC-N REDEFINES WS-VEHEVNT-RC PIC S9(3) COMP-3.00013900
014000     05  FILLER                  PIC X(5).                        00014000
014100*                                                                 00014100
014200* RUN DATE AND THE CALLER-SUPPLIED DATE WINDOW.  THE WINDOW IS    00014200
014300* SIMPLY RUN-DATE-MINUS-ONE THROUGH RUN-DATE FOR A NORMAL NIGHT;  00014300
014400* UPSI-0 ON WIDENS IT FOR A CATCH-UP RERUN.                       00014400
014500*                                                                 00014500
014600 01  WS-RUN-DATE-NUM              PIC 9(8) VALUE 0.               00014600
014700 01  WS-RUN-DATE-GROUPS REDEFINES WS-RUN-DATE-NUM.                00014700
014800     05  WS-RUN-CCYY              PIC 9(4).                       00014800
014900     05  WS-RUN-MM                PIC 9(2).                       00014900
015000     05  WS-RUN-DD                PIC 9(2).                       00015000
015100*                                                                 00015100
015200 01  WS-RUN-DATE-TEXT             PIC X(10) VALUE SPACES.         00015200
015300 01  WS-WINDOW-START              PIC X(10) VALUE SPACES.         00015300
015400 01  WS-WINDOW-END                PIC X(10) VALUE SPACES.         00015400
015500 01  WS-WIN-DD                    PIC 9(2)  VALUE 0.              00015500
015600 01  WS-TIME-OF-DAY               PIC 9(8) VALUE 0.               00015600
015700*                                                                 00015700
015800*-----------------------------------------------------------------00015800
015900* PROCESSED-DEALS REGISTER, HELD ENTIRELY IN MEMORY AND SORTED    00015900
016000* ASCENDING BY DEAL NUMBER SO 320-CHECK-DUPLICATE CAN USE A       00016000
016100* BINARY SEARCH.  THE SORT IS THE SAME INSERTION LOGIC THIS       00016100
016200* SHOP HAS USED FOR SMALL IN-MEMORY TABLES FOR YEARS.             00016200
016300*-----------------------------------------------------------------00016300
016400 01  WS-REG-TABLE.                                                00016400
016500     05  WS-REG-ENTRY OCCURS 0 TO 5000 TIMES                      00016500
016600                       DEPENDING ON WS-REG-CNT                    00016600
016700                       ASCENDING KEY IS WS-REG-DEAL               00016700
016800                       INDEXED BY REG-IDX.                        00016800
016900         10  WS-REG-DEAL          PIC X(12).                      00016900
017000         10  FILLER               PIC X(3).                       00017000
017100*                                                                 00017100
017200 01  WS-REG-HOLD-ENTRY            PIC X(12) VALUE SPACES.         00017200
017300*                                                                 00017300
017400*-----------------------------------------------------------------00017400
017500* EVENT DERIVATION WORK AREA                                      00017500
017600*-----------------------------------------------------------------00017600
017700 01  WS-EVENT-WORK.                                               00017700
017800     05  WS-TODAY-OR-SALE-DATE    PIC X(10) VALUE SPACES.         00017800
017900     05  FILLER                   PIC X(10).                      00017900
018000*                                                                 00018000
018100*-----------------------------------------------------------------00018100
018200* CONTROL REPORT LINES                                            00018200
018300*-----------------------------------------------------------------00018300
018400 01  RPT-BLANK-LINE               PIC X(132) VALUE SPACES.        00018400
018500*                                                                 00018500
018600 01  RPT-SECTION-LINE.                                            00018600
018700     05  FILLER                  PIC X(2)  VALUE SPACES.          00018700
018800     05  RPT-SEC-TEXT            PIC X(20) VALUE SPACES.          00018800
018900     05  FILLER                  PIC X(110) VALUE SPACES.         00018900
019000*                                                                 00019000
019100 01  RPT-COUNT-LINE.                                              00019100
019200     05  FILLER                  PIC X(2)  VALUE SPACES.          00019200
019300     05  RPT-CL-LABEL            PIC X(30) VALUE SPACES.          00019300
019400     05  RPT-CL-VALUE            PIC ZZZ,ZZ9.                     00019400
019500     05  FILLER                  PIC X(93) VALUE SPACES.          00019500
019600*                                                                 00019600
019700 01  RPT-RATE-LINE.                                               00019700
019800     05  FILLER                  PIC X(2)  VALUE SPACES.          00019800
019900     05  RPT-RL-LABEL            PIC X(30) VALUE SPACES.          00019900
020000     05  RPT-RL-VALUE            PIC ZZ9.9.                       00020000
020100     05  FILLER                  PIC X(96) VALUE SPACES.          00020100
020200*                                                                 00020200
020300***************************************************************** 00020300
020400 PROCEDURE DIVISION.                                              00020400
020500***************************************************************** 00020500
020600*                                                                 00020600
020700 000-MAIN-VEHEVNT.                                                00020700
020800     PERFORM 700-OPEN-FILES.                                      00020800
020900     IF WS-SALEXTR-STATUS NOT = '00'                              00020900
021000        OR WS-DEALREG-STATUS NOT = '00'                           00021000
021100        OR WS-VEHEVT-STATUS  NOT = '00'                           00021100
021200        OR WS-CTLRPT-STATUS  NOT = '00'                           00021200
021300         MOVE 16 TO RETURN-CODE                                   00021300
021400         GO TO 999-END-RUN                                        00021400
021500     END-IF.                                                      00021500
021600     PERFORM 090-INIT-RUN-DATES.                                  00021600
021700     PERFORM 200-LOAD-REGISTER-TABLE.                             00021700
021800     PERFORM 210-SORT-REGISTER-TABLE.                             00021800
021900     PERFORM 800-INIT-REPORT.                                     00021900
022000     PERFORM 710-READ-SALES-FILE.                                 00022000
022100     PERFORM 100-PROCESS-SALES-RECORDS                            00022100
022200         UNTIL WS-SALE-AT-EOF OR WS-AT-EVENT-CAP.                 00022200
022300     PERFORM 850-APPEND-REGISTER-FILE.                            00022300
022400     PERFORM 860-WRITE-SALES-TOTALS.                              00022400
022500     PERFORM 790-CLOSE-FILES.                                     00022500
022600 999-END-RUN.                                                     00022600
022700     GOBACK.                                                      00022700
022800*                                                                 00022800
022900 090-INIT-RUN-DATES.                                              00022900
023000     ACCEPT WS-RUN-DATE-NUM FROM DATE YYYYMMDD.                   00023000
023100     ACCEPT WS-TIME-OF-DAY  FROM TIME.                            00023100
023200     STRING WS-RUN-CCYY DELIMITED BY SIZE                         00023200
023300            '-'          DELIMITED BY SIZE                        00023300
023400            WS-RUN-MM    DELIMITED BY SIZE                        00023400
023500            '-'          DELIMITED BY SIZE                        00023500
023600            WS-RUN-DD    DELIMITED BY SIZE                        00023600
023700       INTO WS-RUN-DATE-TEXT.                                     00023700
023800     MOVE WS-RUN-DATE-TEXT TO WS-WINDOW-START WS-WINDOW-END.      00023800
023900     IF WS-RUN-DD > 01                                            00023900
024000         COMPUTE WS-WIN-DD = WS-RUN-DD - 1                        00024000
024100         STRING WS-RUN-CCYY DELIMITED BY SIZE                     00024100
024200                '-'          DELIMITED BY SIZE                    00024200
024300                WS-RUN-MM    DELIMITED BY SIZE                    00024300
024400                '-'          DELIMITED BY SIZE                    00024400
024500                WS-WIN-DD    DELIMITED BY SIZE                    00024500
024600           INTO WS-WINDOW-START                                   00024600
024700     END-IF.                                                      00024700
024800*                                                                 00024800
024900 100-PROCESS-SALES-RECORDS.                                       00024900
025000     ADD +1 TO NUM-SALES-READ.                                    00025000
025100     MOVE 'N' TO WS-REC-ACCEPTED.                                 00025100
025200     PERFORM 320-CHECK-DUPLICATE.                                 00025200
025300     IF WS-RECORD-IS-GOOD                                         00025300
025400         PERFORM 330-CHECK-DATE-RANGE                             00025400
025500     END-IF.                                                      00025500
025600     IF WS-RECORD-IS-GOOD                                         00025600
025700         PERFORM 340-VALIDATE-SALE-RECORD                         00025700
025800     END-IF.                                                      00025800
025900     IF WS-RECORD-IS-GOOD                                         00025900
026000         PERFORM 350-CLEAN-SALE-RECORD                            00026000
026100         PERFORM 360-DERIVE-EVENT-FIELDS                          00026100
026200         PERFORM 370-WRITE-EVENT-RECORD                           00026200
026300         PERFORM 380-ADD-TO-REGISTER                              00026300
026400     END-IF.                                                      00026400
026500     PERFORM 710-READ-SALES-FILE.                                 00026500
026600*                                                                 00026600
026700 200-LOAD-REGISTER-TABLE.                                         00026700
026800     MOVE 0 TO WS-REG-CNT.                                        00026800
026900     PERFORM 201-READ-REGISTER-FILE.                              00026900
027000     PERFORM 202-LOAD-ONE-REG-ENTRY                               00027000
027100         UNTIL WS-REG-AT-EOF.                                     00027100
027200*                                                                 00027200
027300 202-LOAD-ONE-REG-ENTRY.                                          00027300
027400     IF WS-REG-CNT < 5000                                         00027400
027500         ADD +1 TO WS-REG-CNT                                     00027500
027600         MOVE PD-DEAL-NUMBER TO WS-REG-DEAL(WS-REG-CNT)           00027600
027700     END-IF.                                                      00027700
027800     PERFORM 201-READ-REGISTER-FILE.                              00027800
027900*                                                                 00027900
028000 201-READ-REGISTER-FILE.                                          00028000
028100     READ REGISTER-FILE                                           00028100
028200         AT END                                                   00028200
028300             MOVE 'Y' TO WS-REG-EOF                               00028300
028400     END-READ.                                                    00028400
028500     IF WS-DEALREG-STATUS = '10'                                  00028500
028600         MOVE 'Y' TO WS-REG-EOF                                   00028600
028700     END-IF.                                                      00028700
028800*                                                                 00028800
028900 210-SORT-REGISTER-TABLE.                                         00028900
029000*        INSERTION SORT -- THE SAME TECHNIQUE THIS SHOP HAS USED  00029000
029100*        FOR YEARS TO ORDER A SMALL IN-MEMORY TABLE WITHOUT A     00029100
029200*        SEPARATE SORT STEP.                                      00029200
029300     IF WS-REG-CNT > 1                                            00029300
029400         PERFORM 211-SORT-OUTER-PASS                              00029400
029500             VARYING WS-REG-IX FROM 2 BY 1                        00029500
029600                 UNTIL WS-REG-IX > WS-REG-CNT                     00029600
029700     END-IF.                                                      00029700
029800*                                                                 00029800
029900 211-SORT-OUTER-PASS.                                             00029900
030000     MOVE WS-REG-DEAL(WS-REG-IX) TO WS-REG-HOLD-ENTRY.            00030000
030100     MOVE WS-REG-IX TO WS-INS-IX.                                 00030100
030200     PERFORM 212-SORT-SHIFT-DOWN                                  00030200
030300         UNTIL WS-INS-IX < 2                                      00030300
030400             OR WS-REG-DEAL(WS-INS-IX - 1) NOT >                  00030400
030500                WS-REG-HOLD-ENTRY.                                00030500
030600     MOVE WS-REG-HOLD-ENTRY TO WS-REG-DEAL(WS-INS-IX).            00030600
030700*                                                                 00030700
030800 212-SORT-SHIFT-DOWN.                                             00030800
030900     MOVE WS-REG-DEAL(WS-INS-IX - 1) TO WS-REG-DEAL(WS-INS-IX).   00030900
031000     COMPUTE WS-INS-IX = WS-INS-IX - 1.                           00031000
031100*                                                                 00031100
031200 320-CHECK-DUPLICATE.                                             00031200
031300     MOVE 'Y' TO WS-REC-ACCEPTED.                                 00031300
031400     IF WS-REG-CNT > 0                                            00031400
031500         SEARCH ALL WS-REG-ENTRY                                  00031500
031600             AT END                                               00031600
031700                 CONTINUE                                         00031700
031800             WHEN WS-REG-DEAL(REG-IDX) = VS-DEAL-NUMBER           00031800
031900                 MOVE 'N' TO WS-REC-ACCEPTED                      00031900
032000                 ADD +1 TO NUM-DUPLICATE-SKIPPED                  00032000
032100         END-SEARCH                                               00032100
032200     END-IF.                                                      00032200
032300*                                                                 00032300
032400 330-CHECK-DATE-RANGE.                                            00032400
032500     IF VS-PURCHASE-DATE NOT = SPACES                             00032500
032600         IF VS-PURCHASE-DATE < WS-WINDOW-START                    00032600
032700            OR VS-PURCHASE-DATE > WS-WINDOW-END                   00032700
032800             MOVE 'N' TO WS-REC-ACCEPTED                          00032800
032900             ADD +1 TO NUM-OUT-OF-RANGE                           00032900
033000         END-IF                                                   00033000
033100     END-IF.                                                      00033100
033200*                                                                 00033200
033300 340-VALIDATE-SALE-RECORD.                                        00033300
033400     IF VS-DEAL-NUMBER = SPACES                                   00033400
033500        OR VS-USER-ID    = SPACES                                 00033500
033600        OR VS-VIN         = SPACES                                00033600
033700         MOVE 'N' TO WS-REC-ACCEPTED                              00033700
033800         ADD +1 TO NUM-REJECTED-BLANK                             00033800
033900     END-IF.                                                      00033900
034000     IF VS-MONEY-BLOCK-CHECK = SPACES                             00034000
034100         DISPLAY 'VEHEVNT: MONEY FIELDS BLANK ON DEAL '           00034100
034200             VS-DEAL-NUMBER                                       00034200
034300     END-IF.                                                      00034300
034400     IF VS-PD-DASH1 NOT = '-' AND VS-PURCHASE-DATE NOT = SPACES   00034400
034500         DISPLAY 'VEHEVNT: PURCHASE DATE NOT CCYY-MM-DD ON DEAL ' 00034500
034600             VS-DEAL-NUMBER                                       00034600
034700     END-IF.                                                      00034700
034800*                                                                 00034800
034900 350-CLEAN-SALE-RECORD.                                           00034900
035000     PERFORM 355-TRIM-LEADING-VIN-BLANKS.                         00035000
035100     PERFORM 356-UPPERCASE-CONDITION.                             00035100
035200*                                                                 00035200
035300 355-TRIM-LEADING-VIN-BLANKS.                                     00035300
035400*        THE EXTRACT SOMETIMES PADS THE VIN WITH LEADING BLANKS   00035400
035500*        INSTEAD OF TRAILING THEM.  SHIFT THE FIELD LEFT UNTIL    00035500
035600*        THE FIRST CHARACTER IS NOT A SPACE.                      00035600
035700     MOVE 1 TO WS-CHAR-POS.                                       00035700
035800     PERFORM 357-FIND-FIRST-VIN-CHAR                              00035800
035900         UNTIL WS-CHAR-POS > 17                                   00035900
036000             OR VS-VIN(WS-CHAR-POS:1) NOT = SPACE.                00036000
036100     IF WS-CHAR-POS > 1 AND WS-CHAR-POS < 18                      00036100
036200         MOVE VS-VIN(WS-CHAR-POS:) TO VS-VIN                      00036200
036300     END-IF.                                                      00036300
036400*                                                                 00036400
036500 357-FIND-FIRST-VIN-CHAR.                                         00036500
036600     ADD +1 TO WS-CHAR-POS.                                       00036600
036700*                                                                 00036700
036800 356-UPPERCASE-CONDITION.                                         00036800
036900     IF VS-CONDITION = 'new     '                                 00036900
037000         MOVE 'NEW     ' TO VS-CONDITION                          00037000
037100     END-IF.                                                      00037100
037200     IF VS-CONDITION = 'used    '                                 00037200
037300         MOVE 'USED    ' TO VS-CONDITION                          00037300
037400     END-IF.                                                      00037400
037500     IF VS-CONDITION = 'cpo     '                                 00037500
037600         MOVE 'CPO     ' TO VS-CONDITION                          00037600
037700     END-IF.                                                      00037700
037800*                                                                 00037800
037900 360-DERIVE-EVENT-FIELDS.                                         00037900
038000     MOVE SPACES              TO EV-RECORD.                       00038000
038100     MOVE 'VEHICLE_PURCHASED' TO EV-EVENT-NAME.                   00038100
038200     MOVE VS-USER-ID          TO EV-USER-ID.                      00038200
038300     MOVE VS-DEAL-NUMBER      TO EV-DEAL-NUMBER.                  00038300
038400     MOVE VS-VIN              TO EV-VIN.                          00038400
038500     MOVE VS-MAKE             TO EV-MAKE.                         00038500
038600     MOVE VS-MODEL            TO EV-MODEL.                        00038600
038700     MOVE VS-YEAR             TO EV-YEAR.                         00038700
038800     MOVE VS-CONDITION        TO EV-CONDITION.                    00038800
038900     MOVE VS-TRANS-TYPE       TO EV-TRANS-TYPE.                   00038900
039000     MOVE VS-VEHICLE-PRICE    TO EV-REVENUE.                      00039000
039100     MOVE VS-GROSS-PROFIT     TO EV-GROSS-PROFIT.                 00039100
039200     MOVE VS-CASH-DOWN        TO EV-DOWN-PAYMENT.                 00039200
039300     MOVE VS-AMT-FINANCED     TO EV-AMT-FINANCED.                 00039300
039400     MOVE VS-INT-RATE         TO EV-INT-RATE.                     00039400
039500     MOVE VS-TERM-MONTHS      TO EV-TERM-MONTHS.                  00039500
039600     MOVE VS-MONTHLY-PAYMENT  TO EV-MONTHLY-PMT.                  00039600
039700     MOVE VS-SALESPERSON      TO EV-SALESPERSON.                  00039700
039800     MOVE VS-PURCHASE-SEQ     TO EV-PURCHASE-SEQ.                 00039800
039900     IF VS-TRADE-VIN = SPACES                                     00039900
040000         MOVE 'N' TO EV-HAD-TRADE                                 00040000
040100         MOVE 0   TO EV-TRADE-EQUITY                              00040100
040200     ELSE                                                         00040200
040300         MOVE 'Y' TO EV-HAD-TRADE                                 00040300
040400         MOVE VS-TRADE-EQUITY TO EV-TRADE-EQUITY                  00040400
040500         ADD +1 TO NUM-HAD-TRADE                                  00040500
040600         ADD VS-TRADE-EQUITY TO WS-TRADE-EQUITY-TOTAL             00040600
040700     END-IF.                                                      00040700
040800     PERFORM 362-BUILD-EVENT-KEY.                                 00040800
040900     PERFORM 364-BUILD-EVENT-TIMESTAMP.                           00040900
041000*                                                                 00041000
041100 362-BUILD-EVENT-KEY.                                             00041100
041200*        THE KEY ONLY HAS TO BE STABLE FOR A GIVEN DEAL/VIN PAIR  00041200
041300*        AND DIFFERENT FOR A DIFFERENT PAIR -- A PLAIN CONCATEN-  00041300
041400*        ATION MEETS THAT WITHOUT A DIGEST ROUTINE TO MAINTAIN.   00041400
041500     STRING 'vp_'             DELIMITED BY SIZE                   00041500
041600            VS-DEAL-NUMBER    DELIMITED BY SIZE                   00041600
041700            VS-VIN            DELIMITED BY SIZE                   00041700
041800       INTO EV-MESSAGE-ID.                                        00041800
041900*                                                                 00041900
042000 364-BUILD-EVENT-TIMESTAMP.                                       00042000
042100     IF VS-PURCHASE-DATE = SPACES                                 00042100
042200         MOVE WS-RUN-DATE-TEXT TO WS-TODAY-OR-SALE-DATE           00042200
042300     ELSE                                                         00042300
042400         MOVE VS-PURCHASE-DATE TO WS-TODAY-OR-SALE-DATE           00042400
042500     END-IF.                                                      00042500
042600     STRING WS-TODAY-OR-SALE-DATE DELIMITED BY SIZE               00042600
042700            'T12:00:00Z'          DELIMITED BY SIZE               00042700
042800       INTO EV-TIMESTAMP.                                         00042800
042900*                                                                 00042900
043000 370-WRITE-EVENT-RECORD.                                          00043000
043100     WRITE EV-RECORD.                                             00043100
043200     EVALUATE WS-VEHEVT-STATUS                                    00043200
043300         WHEN '00'                                                00043300
043400             CONTINUE                                             00043400
043500         WHEN OTHER                                               00043500
043600             DISPLAY 'VEHEVNT: I/O ERROR ON EVENT FILE. RC: '     00043600
043700                 WS-VEHEVT-STATUS                                 00043700
043800     END-EVALUATE.                                                00043800
043900     ADD +1 TO NUM-EVENTS-WRITTEN.                                00043900
044000     IF NUM-EVENTS-WRITTEN >= 1000                                00044000
044100         MOVE 'Y' TO WS-CAP-REACHED                               00044100
044200         DISPLAY 'VEHEVNT: 1000-EVENT CAP REACHED, STOPPING RUN'  00044200
044300     END-IF.                                                      00044300
044400*                                                                 00044400
044500 380-ADD-TO-REGISTER.                                             00044500
044600     IF WS-REG-CNT < 5000                                         00044600
044700         ADD +1 TO WS-REG-CNT                                     00044700
044800         MOVE VS-DEAL-NUMBER TO WS-REG-DEAL(WS-REG-CNT)           00044800
044900     END-IF.                                                      00044900
045000*                                                                 00045000
045100 700-OPEN-FILES.                                                  00045100
045200     OPEN INPUT  SALES-FILE                                       00045200
045300                 REGISTER-FILE                                    00045300
045400          OUTPUT EVENT-FILE                                       00045400
045500          EXTEND CONTROL-RPT.                                     00045500
045600     IF WS-SALEXTR-STATUS NOT = '00'                              00045600
045700         DISPLAY 'VEHEVNT: ERROR OPENING SALES FILE. RC: '        00045700
045800             WS-SALEXTR-STATUS                                    00045800
045900     END-IF.                                                      00045900
046000     IF WS-DEALREG-STATUS NOT = '00'                              00046000
046100         DISPLAY 'VEHEVNT: ERROR OPENING REGISTER FILE. RC: '     00046100
046200             WS-DEALREG-STATUS                                    00046200
046300     END-IF.                                                      00046300
046400     IF WS-VEHEVT-STATUS NOT = '00'                               00046400
046500         DISPLAY 'VEHEVNT: ERROR OPENING EVENT FILE. RC: '        00046500
046600             WS-VEHEVT-STATUS                                     00046600
046700     END-IF.                                                      00046700
046800     IF WS-CTLRPT-STATUS NOT = '00'                               00046800
046900         DISPLAY 'VEHEVNT: ERROR OPENING CONTROL REPORT. RC: '    00046900
047000             WS-CTLRPT-STATUS                                     00047000
047100     END-IF.                                                      00047100
047200*                                                                 00047200
047300 710-READ-SALES-FILE.                                             00047300
047400     READ SALES-FILE                                              00047400
047500         AT END                                                   00047500
047600             MOVE 'Y' TO WS-SALE-EOF                              00047600
047700     END-READ.                                                    00047700
047800     EVALUATE WS-SALEXTR-STATUS                                   00047800
047900         WHEN '00'                                                00047900
048000             CONTINUE                                             00048000
048100         WHEN '10'                                                00048100
048200             MOVE 'Y' TO WS-SALE-EOF                              00048200
048300         WHEN OTHER                                               00048300
048400             DISPLAY 'VEHEVNT: I/O ERROR ON SALES FILE. RC: '     00048400
048500                 WS-SALEXTR-STATUS                                00048500
048600             MOVE 'Y' TO WS-SALE-EOF                              00048600
048700     END-EVALUATE.                                                00048700
048800*                                                                 00048800
048900 790-CLOSE-FILES.                                                 00048900
049000*        REGISTER-FILE IS CLOSED SEPARATELY IN 850 AFTER ITS      00049000
049100*        OUTPUT PASS -- NOT REPEATED HERE.                        00049100
049200     CLOSE SALES-FILE                                             00049200
049300           EVENT-FILE                                             00049300
049400           CONTROL-RPT.                                           00049400
049500*                                                                 00049500
049600 800-INIT-REPORT.                                                 00049600
049700     MOVE 'SALES EVENT FEED'   TO RPT-SEC-TEXT.                   00049700
049800     WRITE CONTROL-RPT-RECORD FROM RPT-SECTION-LINE.              00049800
049900*                                                                 00049900
050000 850-APPEND-REGISTER-FILE.                                        00050000
050100*        THE REGISTER FILE WAS OPENED INPUT TO LOAD WS-REG-TABLE  00050100
050200*        AT START-UP.  CLOSE IT AND REOPEN OUTPUT TO LAY THE WHOLE00050200
050300*        TABLE -- OLD ENTRIES PLUS TODAY'S -- BACK DOWN AS THE NEW00050300
050400*        COPY FOR TOMORROW NIGHT'S RUN.                           00050400
050500     CLOSE REGISTER-FILE.                                         00050500
050600     OPEN OUTPUT REGISTER-FILE.                                   00050600
050700     IF WS-DEALREG-STATUS NOT = '00'                              00050700
050800         DISPLAY 'VEHEVNT: ERROR REOPENING REGISTER FILE. RC: '   00050800
050900             WS-DEALREG-STATUS                                    00050900
051000     END-IF.                                                      00051000
051100     PERFORM 851-WRITE-ONE-REGISTER-ENTRY                         00051100
051200         VARYING WS-REG-IX FROM 1 BY 1                            00051200
051300             UNTIL WS-REG-IX > WS-REG-CNT.                        00051300
051400     CLOSE REGISTER-FILE.                                         00051400
051500*                                                                 00051500
051600 851-WRITE-ONE-REGISTER-ENTRY.                                    00051600
051700     MOVE SPACES TO PD-RECORD.                                    00051700
051800     MOVE WS-REG-DEAL(WS-REG-IX) TO PD-DEAL-NUMBER.               00051800
051900     WRITE PD-RECORD.                                             00051900
052000*                                                                 00052000
052100 860-WRITE-SALES-TOTALS.                                          00052100
052200     PERFORM 862-COMPUTE-SUCCESS-RATE.                            00052200
052300     MOVE 'SALES RECORDS READ...........' TO RPT-CL-LABEL.        00052300
052400     MOVE NUM-SALES-READ                  TO RPT-CL-VALUE.        00052400
052500     WRITE CONTROL-RPT-RECORD FROM RPT-COUNT-LINE.                00052500
052600     MOVE 'DUPLICATE DEALS SKIPPED.......' TO RPT-CL-LABEL.       00052600
052700     MOVE NUM-DUPLICATE-SKIPPED            TO RPT-CL-VALUE.       00052700
052800     WRITE CONTROL-RPT-RECORD FROM RPT-COUNT-LINE.                00052800
052900     MOVE 'OUT-OF-RANGE DEALS SKIPPED....' TO RPT-CL-LABEL.       00052900
053000     MOVE NUM-OUT-OF-RANGE                 TO RPT-CL-VALUE.       00053000
053100     WRITE CONTROL-RPT-RECORD FROM RPT-COUNT-LINE.                00053100
053200     MOVE 'DEALS REJECTED (BLANK KEY)....' TO RPT-CL-LABEL.       00053200
053300     MOVE NUM-REJECTED-BLANK               TO RPT-CL-VALUE.       00053300
053400     WRITE CONTROL-RPT-RECORD FROM RPT-COUNT-LINE.                00053400
053500     MOVE 'EVENTS WRITTEN TO CDP FEED....' TO RPT-CL-LABEL.       00053500
053600     MOVE NUM-EVENTS-WRITTEN               TO RPT-CL-VALUE.       00053600
053700     WRITE CONTROL-RPT-RECORD FROM RPT-COUNT-LINE.                00053700
053800     MOVE 'DEALS WITH A TRADE-IN.........' TO RPT-CL-LABEL.       00053800
053900     MOVE NUM-HAD-TRADE                    TO RPT-CL-VALUE.       00053900
054000     WRITE CONTROL-RPT-RECORD FROM RPT-COUNT-LINE.                00054000
054100     MOVE 'SUCCESS RATE (PCT OF READ)....' TO RPT-RL-LABEL.       00054100
054200     MOVE WS-SUCCESS-RATE                  TO RPT-RL-VALUE.       00054200
054300     WRITE CONTROL-RPT-RECORD FROM RPT-RATE-LINE.                 00054300
054400     WRITE CONTROL-RPT-RECORD FROM RPT-BLANK-LINE.                00054400
054500     IF NUM-EVENTS-WRITTEN = 0                                    00054500
054600         MOVE 96 TO RETURN-CODE                                   00054600
054700         MOVE 96 TO WS-VEHEVNT-RC-N                               00054700
054800         DISPLAY 'VEHEVNT: RUN FAILED - ZERO EVENTS WRITTEN'      00054800
054900     END-IF.                                                      00054900
055000*                                                                 00055000
055100 862-COMPUTE-SUCCESS-RATE.                                        00055100
055200     MOVE 0 TO WS-SUCCESS-RATE.                                   00055200
055300     IF NUM-SALES-READ > 0                                        00055300
055400         COMPUTE WS-SUCCESS-RATE ROUNDED =                        00055400
055500             (NUM-EVENTS-WRITTEN / NUM-SALES-READ) * 100          00055500
055600     END-IF.                                                      00055600
