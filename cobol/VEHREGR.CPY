000100****************************************************************00000100
000200*    VEHREGR  --  PROCESSED-DEALS REGISTER RECORD               *00000200
000300*                                                                *00000300
000400*    ONE ENTRY PER DEAL ALREADY SENT TO THE CDP IN A PRIOR RUN.  *00000400
000500*    LOADED ENTIRELY INTO WS-REG-TABLE AT START-UP AND RE-       *00000500
000600*    WRITTEN (EXTEND) WITH THE NEWLY-PROCESSED DEALS AT THE END  *00000600
000700*    OF THE RUN.  SMALL FILE -- NO KEYED ACCESS NEEDED.          *00000700
000800*                                                                *00000800
000900*    2026  PNM  TK-40291  NEW LAYOUT FOR PROCESSED-DEALS REGISTER*00000900
001000****************************************************************00001000
001100 01  PD-RECORD.                                                  00001100
001200     05  PD-DEAL-NUMBER          PIC X(12).                      00001200
001310*        NOTE -- THE DEAL NUMBER ALONE ALREADY FILLS THE           TK40411
001320*        12-BYTE REGISTER LINE EXACTLY, SO NO PAD FOLLOWS.         TK40411
001400****************************************************************00001400
