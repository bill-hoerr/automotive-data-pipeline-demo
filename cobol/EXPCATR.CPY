000100****************************************************************00000100
000200*    EXPCATR  --  VENDOR EXPORT CATALOG RECORD                  *00000200
000300*                                                                00000300
000400*    ONE ENTRY PER FILE VISIBLE ON THE VENDOR EXPORT SERVER ON   *00000400
000500*    THE NIGHT OF THE RUN.  THE CATALOG IS NOT SORTED -- THE     *00000500
000600*    CALLING PROGRAM PICKS THE WINNING FILE PER TABLE BY MOD     *00000600
000700*    TIMESTAMP.                                                  *00000700
000800*                                                                *00000800
000900*    1987  C.WEATHERS ORIGINAL NIGHTLY TAPE-INTAKE LAYOUT        *00000900
001000*    1999  J.ORTEGA   WIDENED MOD-STAMP YEAR TO 4 DIGITS (Y2K)   *00001000
001050*    2026  PNM  TK-40291  REBUILT FOR TEN-TABLE VENDOR EXPORT    *00001050
001100****************************************************************00001100
001200 01  CAT-RECORD.                                                 00001200
001300     05  CAT-TABLE-NAME          PIC X(20).                      00001300
001400*        DEALERSHIP TABLE THE EXPORT FILE BELONGS TO, E.G.        00001400
001500*        'Customer', 'VehicleSales'.                             00001500
001600     05  CAT-FILE-NAME           PIC X(60).                      00001600
001700*        VENDOR FILE NAME, E.G.                                   00001700
001800*        ACME_VehicleSales_Export_2026-07-17.csv                 00001800
001900     05  CAT-MOD-STAMP           PIC 9(14).                       00001900
002000*        LAST-MODIFIED STAMP YYYYMMDDHHMMSS -- USED TO PICK THE   00002000
002100*        NEWEST FILE WHEN A TABLE HAS MORE THAN ONE EXPORT.       00002100
002200     05  CAT-MOD-STAMP-PARTS REDEFINES CAT-MOD-STAMP.             00002200
002300         10  CAT-STAMP-YYYY      PIC 9(4).                        00002300
002400         10  CAT-STAMP-MM        PIC 9(2).                        00002400
002500         10  CAT-STAMP-DD        PIC 9(2).                        00002500
002600         10  CAT-STAMP-HH        PIC 9(2).                        00002600
002700         10  CAT-STAMP-MI        PIC 9(2).                        00002700
002800         10  CAT-STAMP-SS        PIC 9(2).                        00002800
002910*        NOTE -- TABLE-NAME(20) + FILE-NAME(60) + MOD-STAMP(14)    TK40411
002920*        ALREADY FILLS THE VENDOR'S 94-BYTE CATALOG LINE EXACTLY,  TK40411
002930*        NO TRAILING FILLER PAD IS CARRIED ON THIS RECORD.         TK40411
003000****************************************************************00003000
