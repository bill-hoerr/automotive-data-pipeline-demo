000100****************************************************************00000100
000200*    VEHEVTR  --  OUTBOUND VEHICLE-PURCHASED EVENT RECORD       *00000200
000300*                                                                *00000300
000400*    ONE ENTRY PER ACCEPTED SALE.  EV-MESSAGE-ID IS 'vp_' PLUS A *00000400
000500*    DIGEST OF THE DEAL NUMBER AND VIN SO A RESEND OF THE SAME   *00000500
000600*    SALE PRODUCES THE IDENTICAL KEY (SEE VEHEVNT 362/363).      *00000600
000700*                                                                *00000700
000800*    2026  PNM  TK-40291  NEW LAYOUT FOR VEHICLE-PURCHASED EVENT *00000800
000850*    2026  PNM  TK-40398  COMMENT UPDATED FOR THE EVENT-KEY      *00000850
000860*    DIGEST ROUTINE.                                             *00000860
000900****************************************************************00000900
001000 01  EV-RECORD.                                                  00001000
001100     05  EV-MESSAGE-ID           PIC X(50).                      00001100
001200     05  EV-USER-ID              PIC X(12).                      00001200
001300     05  EV-EVENT-NAME           PIC X(20).                      00001300
001400     05  EV-TIMESTAMP            PIC X(20).                      00001400
001500*        YYYY-MM-DDT12:00:00Z                                    00001500
001600     05  EV-DEAL-NUMBER          PIC X(12).                      00001600
001700     05  EV-VIN                  PIC X(17).                      00001700
001800     05  EV-MAKE                 PIC X(15).                      00001800
001900     05  EV-MODEL                PIC X(20).                      00001900
002000     05  EV-YEAR                 PIC 9(4).                       00002000
002100     05  EV-CONDITION            PIC X(8).                       00002100
002200     05  EV-TRANS-TYPE           PIC X(8).                       00002200
002300     05  EV-REVENUE              PIC S9(7)V99.                   00002300
002400     05  EV-GROSS-PROFIT         PIC S9(7)V99.                   00002400
002500     05  EV-DOWN-PAYMENT         PIC S9(7)V99.                   00002500
002600     05  EV-AMT-FINANCED         PIC S9(7)V99.                   00002600
002700     05  EV-INT-RATE             PIC S9(2)V999.                  00002700
002800     05  EV-TERM-MONTHS          PIC 9(3).                       00002800
002900     05  EV-MONTHLY-PMT          PIC S9(5)V99.                   00002900
003000     05  EV-HAD-TRADE            PIC X(1).                       00003000
003100         88  EV-HAD-TRADE-YES        VALUE 'Y'.                  00003100
003200         88  EV-HAD-TRADE-NO         VALUE 'N'.                  00003200
003300     05  EV-TRADE-EQUITY         PIC S9(7)V99.                   00003300
003400     05  EV-SALESPERSON          PIC X(25).                      00003400
003500     05  EV-PURCHASE-SEQ         PIC 9(3).                       00003500
003600     05  EV-RECORD-DIAG REDEFINES EV-RECORD.                      00003600
003700         10  FILLER              PIC X(50).                      00003700
003800         10  FILLER              PIC X(12).                      00003800
003900         10  FILLER              PIC X(20).                      00003900
004000         10  FILLER              PIC X(20).                      00004000
004100         10  EV-DIAG-DEAL        PIC X(12).                       00004100
004200         10  EV-DIAG-VIN         PIC X(17).                       00004200
004300         10  FILLER              PIC X(144).                      00004300
004400     05  FILLER                  PIC X(23).                      00004400
004500****************************************************************00004500
