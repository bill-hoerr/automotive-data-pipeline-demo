000100****************************************************************00000100
000200*    EXPRTER  --  EXPORT ROUTING RECORD                         *00000200
000300*                                                                00000300
000400*    ONE ENTRY PER SELECTED, NAME-VALIDATED EXPORT FILE.  THE    *00000400
000500*    STORAGE KEY IS BUILT FROM THE DATE EMBEDDED IN THE FILE     *00000500
000600*    NAME, NOT THE RUN DATE.                                     *00000600
000700*                                                                *00000700
000800*    2026  PNM  TK-40291  NEW LAYOUT FOR EXPORT INTAKE ROUTING    *00000800
000900****************************************************************00000900
001000 01  RTE-RECORD.                                                 00001000
001100     05  RTE-STORAGE-KEY         PIC X(120).                     00001100
001200*        raw-data/<table>/year=YYYY/month=MM/day=DD/<file-name>  00001200
001300     05  RTE-SOURCE-TABLE        PIC X(20).                      00001300
001400     05  RTE-EXPORT-DATE         PIC X(10).                      00001400
001500*        YYYY-MM-DD, PARSED OUT OF THE FILE NAME.                00001500
001600     05  RTE-PROCESS-DATE        PIC X(10).                      00001600
001700*        RUN DATE, YYYY-MM-DD.                                   00001700
001800     05  RTE-VENDOR-CODE         PIC X(10).                      00001800
001910*        NOTE -- STORAGE-KEY(120) + SOURCE-TABLE(20) +             TK40411
001920*        EXPORT-DATE(10) + PROCESS-DATE(10) + VENDOR-CODE(10)      TK40411
001930*        ALREADY FILLS THE 170-BYTE ROUTING LINE EXACTLY.          TK40411
002000****************************************************************00002000
