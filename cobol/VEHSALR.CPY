000100****************************************************************00000100
000200*    VEHSALR  --  VEHICLE SALE RECORD                           *00000200
000300*                                                                00000300
000400*    ONE ENTRY PER VEHICLE SALE DEAL.  FEEDS THE SALES EVENT     *00000400
000500*    FEED PROGRAM.  FILE IS PRE-SORTED DESCENDING BY PURCHASE    *00000500
000600*    DATE BEFORE VEHEVNT EVER SEES IT.                           *00000600
000700*                                                                *00000700
000800*    MONEY FIELDS ARE ZONED DISPLAY, SIGN TRAILING, 2 DECIMALS   *00000800
000900*    (3 FOR THE INTEREST RATE).  NO PACKED MONEY IN THIS SHOP.   *00000900
001000*                                                                *00001000
001100*    1991  C.WEATHERS ORIGINAL SALES EXTRACT LAYOUT, 6 FIELDS     00001100
001150*    1999  J.ORTEGA   EXPANDED MODEL YEAR TO 4 DIGITS (Y2K)      *00001150
001200*    2026  PNM  TK-40291  REBUILT FOR THE CDP VEHICLE FEED       *00001200
001300****************************************************************00001300
001400 01  VS-RECORD.                                                  00001400
001500     05  VS-DEAL-NUMBER          PIC X(12).                      00001500
001600     05  VS-USER-ID              PIC X(12).                      00001600
001700     05  VS-VIN                  PIC X(17).                      00001700
001800     05  VS-STOCK-NUMBER         PIC X(10).                      00001800
001900     05  VS-EMAIL                PIC X(40).                      00001900
002000     05  VS-PHONE                PIC X(15).                      00002000
002100     05  VS-MAKE                 PIC X(15).                      00002100
002200     05  VS-MODEL                PIC X(20).                      00002200
002300     05  VS-YEAR                 PIC 9(4).                       00002300
002400     05  VS-BODY-STYLE           PIC X(15).                      00002400
002500     05  VS-COLOR                PIC X(12).                      00002500
002600     05  VS-CONDITION            PIC X(8).                       00002600
002700         88  VS-COND-NEW              VALUE 'NEW     '.          00002700
002800         88  VS-COND-USED             VALUE 'USED    '.          00002800
002900         88  VS-COND-CPO              VALUE 'CPO     '.          00002900
003000     05  VS-ODOMETER             PIC 9(7).                       00003000
003100     05  VS-PURCHASE-DATE        PIC X(10).                      00003100
003200*        YYYY-MM-DD, MAY BE BLANK.                                00003200
003300     05  VS-PURCHASE-DATE-PARTS REDEFINES VS-PURCHASE-DATE.       00003300
003400         10  VS-PD-YYYY          PIC X(4).                       00003400
003500         10  VS-PD-DASH1         PIC X(1).                       00003500
003600         10  VS-PD-MM            PIC X(2).                       00003600
003700         10  VS-PD-DASH2         PIC X(1).                       00003700
003800         10  VS-PD-DD            PIC X(2).                       00003800
003900     05  VS-TRANS-TYPE           PIC X(8).                       00003900
004000         88  VS-TRANS-CASH            VALUE 'CASH    '.          00004000
004100         88  VS-TRANS-FINANCE         VALUE 'FINANCE '.          00004100
004200         88  VS-TRANS-LEASE            VALUE 'LEASE   '.          00004200
004300     05  VS-DEAL-CATEGORY        PIC X(10).                      00004300
004400     05  VS-LOCATION             PIC X(20).                      00004400
004500     05  VS-MONEY-BLOCK.                                          00004500
004600*        FIVE CONSECUTIVE MONEY FIELDS, GROUPED SO THE CLEAN-UP   00004600
004700*        PARAGRAPH CAN TEST THE WHOLE BLOCK FOR SPACES IN ONE     00004700
004800*        SHOT (A SPACE-FILLED ROW MEANS THE EXTRACT DROPPED THE   00004800
004900*        MONEY COLUMNS ENTIRELY).                                 00004900
005000         10  VS-VEHICLE-PRICE    PIC S9(7)V99.                    00005000
005100         10  VS-TOTAL-PRICE      PIC S9(7)V99.                    00005100
005200         10  VS-DEALER-COST      PIC S9(7)V99.                    00005200
005300         10  VS-GROSS-PROFIT     PIC S9(7)V99.                    00005300
005400         10  VS-CASH-DOWN        PIC S9(7)V99.                    00005400
005500     05  VS-MONEY-BLOCK-CHECK REDEFINES VS-MONEY-BLOCK            00005500
005600                                 PIC X(45).                       00005600
005700     05  VS-LENDER               PIC X(20).                      00005700
005800     05  VS-AMT-FINANCED         PIC S9(7)V99.                    00005800
005900     05  VS-INT-RATE             PIC S9(2)V999.                   00005900
006000     05  VS-TERM-MONTHS          PIC 9(3).                        00006000
006100     05  VS-MONTHLY-PAYMENT      PIC S9(5)V99.                    00006100
006200     05  VS-TRADE-VIN            PIC X(17).                       00006200
006300     05  VS-TRADE-VALUE          PIC S9(7)V99.                    00006300
006400     05  VS-TRADE-EQUITY         PIC S9(7)V99.                    00006400
006500     05  VS-TRADE-DESC           PIC X(30).                       00006500
006600     05  VS-SALES-MANAGER        PIC X(25).                       00006600
006700     05  VS-SALESPERSON          PIC X(25).                       00006700
006800     05  VS-PURCHASE-SEQ         PIC 9(3).                        00006800
006900     05  VS-LAST-UPDATED         PIC X(10).                       00006900
007010*        NOTE -- THE THIRTY-FIVE NAMED FIELDS ABOVE (INCLUDING     TK40411
007020*        THE TWO/THREE DECIMAL BYTES CARRIED BY EACH V99/V999      TK40411
007030*        MONEY AND RATE FIELD) ALREADY FILL THE 432-BYTE WIRE      TK40411
007040*        LAYOUT PLUS THE 20 BYTES THE OLD SUMMARY ROW FORGOT TO    TK40411
007050*        COUNT -- SEE DESIGN NOTES.  NO TRAILING PAD FOLLOWS.      TK40411
007100****************************************************************00007100
